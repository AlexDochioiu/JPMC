000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*    PROGRAM:  TSTLCBL                                           *
000500*    TITLE:    TRADE SETTLEMENT REPORTING BATCH                  *
000600*                                                                *
000700******************************************************************
000800 PROGRAM-ID.     TSTLCBL.
000900 AUTHOR.         S R PRAJAPATI.
001000 INSTALLATION.   TREASURY OPERATIONS - SETTLEMENTS DESK.
001100 DATE-WRITTEN.   11/03/87.
001200 DATE-COMPILED.
001300 SECURITY.       TREASURY OPERATIONS - INTERNAL USE ONLY.
001400******************************************************************
001500*    CHANGE LOG                                                  *
001600*    YY-MM-DD  BY    REQ#      DESCRIPTION                       *
001700*    87-11-03  SRP   REQ-0119  ORIGINAL PROGRAM - READ/PARSE/     *
001800*                              CALCULATE/ACCUMULATE/PRINT         *
001900*                              SKELETON FOR THE SETTLEMENT DESK.  *
002000*    88-01-22  SRP   REQ-0142  ADDED AED/SAR SUN-THU WORKING      *
002100*                              WEEK RULE PER DUBAI DESK REQUEST - *
002200*                              WAS DEFAULTING EVERY CCY TO MON-   *
002300*                              FRI AND MIS-SETTLING GULF TRADES.  *
002400*    89-02-17  SRP   REQ-0204  ADDED ENTITY INCOMING/OUTGOING     *
002500*                              RANKING REPORT SECTIONS.           *
002600*    90-03-14  DWK   REQ-0288  WIDENED REPORT MONEY COLUMNS - THE *
002700*                              MERGER-DESK TOTALS WERE OVERFLOW-  *
002800*                              ING THE OLD EDIT PICTURE.          *
002900*    91-06-25  DWK   REQ-0367  ADDED DAILY SETTLEMENT SUMMARY     *
003000*                              TABLE - REPORT WAS BEING BUILT BY  *
003100*                              HAND IN WORKING-STORAGE, TOO SLOW. *
003200*    92-08-02  DWK   REQ-0401  REPLACED THE HAND SATURDAY/SUNDAY  *
003300*                              CHECK WITH A ZELLER'S CONGRUENCE   *
003400*                              WEEKDAY ROUTINE - GOT CAUGHT OUT   *
003500*                              BY A BANK-HOLIDAY MONDAY LAST      *
003600*                              QUARTER.                          *
003700*    94-09-09  SRP   REQ-0511  WIDENED AGREED-FX PRECISION - OLD  *
003800*                              WIDTH TRUNCATED SOME ASIAN-DESK    *
003900*                              RATES.                             *
004000*    96-05-03  TLM   REQ-0580  FIXED RANK-ORDER-TABLE NOT BEING   *
004100*                              RE-INITIALISED BETWEEN THE         *
004200*                              INCOMING AND OUTGOING SORT PASSES  *
004300*                              - OUTGOING RANKING WAS PRINTING    *
004400*                              THE INCOMING ORDER.                *
004500*    98-12-02  TLM   Y2K-0009  EXPANDED ALL YEAR FIELDS TO FULL   *
004600*                              CCYY AND REMOVED THE OLD WINDOWING *
004700*                              LOGIC.                            *
004800*    99-01-11  TLM   Y2K-0014  Y2K SIGN-OFF TESTING - VERIFIED    *
004900*                              DATE ROLLOVER AT THE CENTURY       *
005000*                              BOUNDARY (31 DEC 1999 TO 01 JAN    *
005100*                              2000) PROCESSES CORRECTLY.         *
005200*    02-04-30  DWK   REQ-0690  RAISED ENTITY TABLE TO 1000        *
005300*                              ENTRIES - MERGER WITH CALDER DESK  *
005400*                              PUSHED US PAST THE OLD 400 LIMIT.  *
005500*    05-11-18  DWK   REQ-0772  ADDED UPSI-0 VERBOSE SWITCH SO     *
005600*                              OPS CAN TRACE SKIPPED/INVALID      *
005700*                              INSTRUCTIONS DURING DAILY RECON.   *
005705*    07-03-12  MRS   REQ-0835  200-PARSE-INSTRUCTION'S UNSTRING   *
005710*                              ONLY HAD 8 INTO RECEIVERS, SO A    *
005715*                              LINE WITH A STRAY 9TH FIELD FILLED *
005720*                              THE 8TH AND STOPPED - FIELD-COUNT  *
005725*                              NEVER SAW PAST 8 AND THE BAD LINE  *
005730*                              PASSED AS VALID.  ADDED A 9TH      *
005735*                              OVERFLOW RECEIVER (TSTLREC) SO THE *
005740*                              EXTRA FIELD IS ACTUALLY COUNTED.   *
005745*    07-03-12  MRS   REQ-0836  REPORT MONEY COLUMNS WERE BEING    *
005750*                              MOVED STRAIGHT FROM TS-MONEY-EDIT  *
005755*                              (A FLOATING-SIGN EDIT PICTURE),    *
005760*                              LEAVING THE VALUE INDENTED UNDER   *
005765*                              ITS OWN HEADER INSTEAD OF LEFT-    *
005770*                              JUSTIFIED LIKE EVERY OTHER COLUMN. *
005775*                              ADDED 566-DEEDIT-MONEY-COLUMN TO    *
005780*                              STRIP THE LEADING BLANKS FIRST.    *
005785*    07-03-12  MRS   REQ-0837  AUDIT PASS - CONVERTED STANDALONE  *
005790*                              SCRATCH COUNTERS, SWITCHES AND     *
005792*                              EDIT FIELDS FROM 01 GROUPS OF ONE  *
005794*                              TO PROPER 77-LEVEL ITEMS.          *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000******************************************************************
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 ON  STATUS IS WS-VERBOSE-SWITCH-ON
006500            OFF STATUS IS WS-VERBOSE-SWITCH-OFF
006600     CLASS TS-SIGNED-DECIMAL-TEXT IS '0123456789+-. '.
006700******************************************************************
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*
007100     SELECT INSTR-FILE ASSIGN TO INFILE
007200         ACCESS IS SEQUENTIAL
007300         FILE STATUS  IS  WS-INFILE-STATUS.
007400*
007500     SELECT PRINT-FILE ASSIGN TO RPTFILE
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS  IS  WS-OUTPUT-STATUS.
007800******************************************************************
007900 DATA DIVISION.
008000******************************************************************
008100 FILE SECTION.
008200*------------------------------------------------------------------*
008300*    INSTR-RECORD - ONE TRADE SETTLEMENT INSTRUCTION LINE, AS IT  *
008400*    ARRIVES FROM THE INSTRUCTION FEED.  MOVED INTO TS-INSTR-LINE *
008500*    (COPY TSTLREC) BEFORE THE UNSTRING IN 200-PARSE-INSTRUCTION. *
008600*------------------------------------------------------------------*
008700 FD  INSTR-FILE RECORDING MODE F.
008800 01  INSTR-RECORD.
008900     05  INSTR-RECORD-TEXT       PIC X(190).
009000     05  FILLER                  PIC X(10).
009100*------------------------------------------------------------------*
009200*    PRINT-REC - THE SINGLE PRINT-FILE RECORD.  EVERY REPORT LINE *
009300*    (FRAME, HEADER, DETAIL) IS BUILT IN A TSTLRPT WORKING-STORAGE*
009400*    LAYOUT, THEN MOVED HERE WITH A WRITE ... FROM.               *
009500*------------------------------------------------------------------*
009600 FD  PRINT-FILE RECORDING MODE F.
009700 01  PRINT-REC.
009800     05  PRINT-REC-TEXT          PIC X(79).
009900     05  FILLER                  PIC X(01).
010000******************************************************************
010100 WORKING-STORAGE SECTION.
010200******************************************************************
010300 01  SYSTEM-DATE-AND-TIME.
010400     05  CURRENT-DATE.
010500         10  CURRENT-YEAR        PIC 9(02).
010600         10  CURRENT-MONTH       PIC 9(02).
010700         10  CURRENT-DAY         PIC 9(02).
010800     05  CURRENT-TIME.
010900         10  CURRENT-HOUR        PIC 9(02).
011000         10  CURRENT-MINUTE      PIC 9(02).
011100         10  CURRENT-SECOND      PIC 9(02).
011200         10  CURRENT-HNDSEC      PIC 9(02).
011300     05  FILLER                  PIC X(01).
011400*------------------------------------------------------------------*
011500*    WS-FILE-STATUS / WS-SWITCHES / WS-ERR-FIELDS - STANDARD       *
011600*    CUSKS080-STYLE FILE-STATUS AND ERROR-HANDLING WORK AREAS.     *
011700*------------------------------------------------------------------*
011800 01  WS-FILE-STATUS.
011900     05  WS-INFILE-STATUS        PIC X(02)  VALUE SPACES.
012000     05  WS-OUTPUT-STATUS        PIC X(02)  VALUE SPACES.
012100     05  FILLER                  PIC X(01).
012150*------------------------------------------------------------------*
012160*    WS-INSTR-FILE-EOF / WS-INSTR-VALID-SWITCH - STANDALONE RUN    *
012170*    SWITCHES, CARRIED AT 77 RATHER THAN WRAPPED IN A GROUP OF ONE *
012180*    (REQ-0837 AUDIT PASS).                                       *
012190*------------------------------------------------------------------*
012200 77  WS-INSTR-FILE-EOF           PIC X(01)  VALUE 'N'.
012210 77  WS-INSTR-VALID-SWITCH       PIC X(01)  VALUE 'Y'.
012220     88  TS-INSTR-VALID                  VALUE 'Y'.
012230     88  TS-INSTR-INVALID                VALUE 'N'.
012800 01  WS-ERR-FIELDS.
012900     05  WS-ERR-MSG              PIC X(40).
013000     05  WS-ERR-CDE              PIC X(02).
013100     05  WS-ERR-PROC             PIC X(20).
013200     05  FILLER                  PIC X(01).
013250*------------------------------------------------------------------*
013260*    WS-READ-RECORD / WS-WRITE-RECORD - STANDALONE RUN COUNTERS,   *
013270*    CARRIED AT 77 RATHER THAN WRAPPED IN A GROUP OF TWO           *
013280*    (REQ-0837 AUDIT PASS).                                       *
013290*------------------------------------------------------------------*
013300 77  WS-READ-RECORD              PIC S9(7)  COMP  VALUE ZERO.
013400 77  WS-WRITE-RECORD             PIC S9(7)  COMP  VALUE ZERO.
013700*------------------------------------------------------------------*
013800*    TSTLREC - INSTRUCTION LINE, DERIVED TRANSACTION, AND THE      *
013900*    DAILY/ENTITY RUNNING-TOTAL TABLES.                            *
014000*------------------------------------------------------------------*
014100 COPY TSTLREC.
014200*------------------------------------------------------------------*
014300*    TSTLRPT - THE THREE REPORT SECTIONS' HEADER/DETAIL LAYOUTS.   *
014400*------------------------------------------------------------------*
014500 COPY TSTLRPT.
014600*------------------------------------------------------------------*
014700*    WS-CCY-UPPER - UPPER-CASED COPY OF THE INSTRUCTION CURRENCY,  *
014800*    SO THE AED/SAR TEST IN 330-DETERMINE-SETTLE-DATE IS CASE-     *
014900*    INSENSITIVE WITHOUT AN INTRINSIC FUNCTION.  STANDALONE, SO    *
014950*    CARRIED AT 77 RATHER THAN A GROUP OF ONE (REQ-0837).          *
015000*------------------------------------------------------------------*
015100 77  WS-CCY-UPPER                PIC X(03).
015200     88  WS-CCY-IS-AED-SAR               VALUES 'AED' 'SAR'.
015500*------------------------------------------------------------------*
015600*    WS-CONVERT-WORK / WS-CONVERTED-VALUES - 310/311-SERIES USE    *
015700*    THESE TO TURN A SIGNED, OPTIONALLY-DECIMAL TEXT FIELD (AGREED-*
015800*    FX, UNITS, PRICE-PER-UNIT) INTO A SIGNED NUMERIC WORKING      *
015900*    FIELD WITHOUT AN INTRINSIC FUNCTION - JUSTIFIED RIGHT PLUS AN *
016000*    INSPECT REPLACING SPACE BY ZERO ON EACH HALF OF THE NUMBER.   *
016100*------------------------------------------------------------------*
016200 01  WS-CONVERT-WORK.
016300     05  WS-CV-SOURCE            PIC X(15).
016400     05  WS-CV-SIGN              PIC X(01)  VALUE '+'.
016500     05  WS-CV-UNSIGNED          PIC X(15).
016600     05  WS-CV-INT-TEXT          PIC X(13)  JUSTIFIED RIGHT.
016700     05  WS-CV-DEC-TEXT          PIC X(04).
016800     05  WS-CV-INT-COUNT         PIC S9(4)  COMP.
016900     05  WS-CV-DEC-COUNT         PIC S9(4)  COMP.
017000     05  WS-CV-INT-NUM           PIC 9(13).
017100     05  WS-CV-DEC-NUM           PIC 9(04).
017200     05  WS-CV-RESULT            PIC S9(13)V9(4).
017300     05  FILLER                  PIC X(01).
017400 01  WS-CONVERTED-VALUES.
017500     05  WS-CV-AGREED-FX         PIC S9(13)V9(4).
017600     05  WS-CV-UNITS             PIC S9(13)V9(4).
017700     05  WS-CV-PRICE-PER-UNIT    PIC S9(13)V9(4).
017800     05  FILLER                  PIC X(01).
017900*------------------------------------------------------------------*
018000*    WS-ML-SUB / TS-MONTH-NUM - SCAN COUNTER AND RESULT FOR THE    *
018100*    235/236-SERIES, WHICH TURN TS-DD-MON-ALPHA INTO A 1-12 MONTH  *
018200*    NUMBER BY SCANNING TS-MONTH-NAME-TABLE (TSTLREC), 1LTABLE-    *
018250*    STYLE.  STANDALONE SCALARS, CARRIED AT 77 (REQ-0837).         *
018300*------------------------------------------------------------------*
018400 77  WS-ML-SUB                   PIC S9(4)  COMP.
018500 77  TS-MONTH-NUM                PIC S9(4)  COMP  VALUE ZERO.
018800*------------------------------------------------------------------*
018900*    WS-DATE-ADJUST / TS-DAYS-IN-MONTH-TABLE - 350/353-SERIES USE  *
019000*    THESE TO ADD 1 OR 2 DAYS TO THE ACTUAL SETTLEMENT DATE, WITH  *
019100*    MONTH/YEAR ROLLOVER AND A MANUAL LEAP-YEAR TEST.              *
019200*------------------------------------------------------------------*
019300 01  WS-DATE-ADJUST              COMP.
019400     05  WS-DA-DAYS-TO-ADD       PIC S9(4).
019500     05  WS-DA-DAY-SUB           PIC S9(4).
019600     05  WS-DA-DIM               PIC S9(4).
019700     05  WS-DA-QUOT              PIC S9(8).
019800     05  WS-DA-REM-4             PIC S9(4).
019900     05  WS-DA-REM-100           PIC S9(4).
020000     05  WS-DA-REM-400           PIC S9(4).
020100     05  FILLER                  PIC S9(4).
020200 01  TS-DAYS-IN-MONTH-LIST.
020300     05  FILLER  PIC X(24)  VALUE '312831303130313130313031'.
020400 01  TS-DAYS-IN-MONTH-TABLE REDEFINES TS-DAYS-IN-MONTH-LIST.
020500     05  TS-DIM-ENTRY            PIC 9(2)  OCCURS 12 TIMES.
020600*------------------------------------------------------------------*
020700*    WS-MONEY-ROUND / TS-DATE-DD-EDIT / TS-DATE-CCYY-EDIT -        *
020800*    SCRATCH FIELDS THE 500-SERIES REPORT PARAGRAPHS USE TO ROUND  *
020900*    A TOTAL TO 2 DECIMALS AND TO BUILD A dd Mon yyyy PRINT DATE.  *
020950*    STANDALONE SCALARS, CARRIED AT 77 (REQ-0837).                 *
021000*------------------------------------------------------------------*
021100 77  WS-MONEY-ROUND              PIC S9(13)V99.
021400 77  TS-DATE-DD-EDIT             PIC 99.
021500 77  TS-DATE-CCYY-EDIT           PIC 9(4).
021600*------------------------------------------------------------------*
021620*    WS-MONEY-DISPLAY-TEXT AND ITS THREE SCRATCH COUNTERS - ADDED  *
021640*    REQ-0836 - 566-DEEDIT-MONEY-COLUMN USES THESE TO STRIP THE    *
021660*    LEADING BLANKS TS-MONEY-EDIT'S FLOATING SIGN LEAVES BEHIND,   *
021680*    SO THE REPORT COLUMN COMES OUT LEFT-JUSTIFIED LIKE EVERY      *
021690*    OTHER COLUMN.  STANDALONE SCALARS, CARRIED AT 77.             *
021700*------------------------------------------------------------------*
021720 77  WS-MONEY-LEAD-SPACES        PIC S9(4)  COMP.
021740 77  WS-MONEY-START              PIC S9(4)  COMP.
021760 77  WS-MONEY-LENGTH             PIC S9(4)  COMP.
021780 77  WS-MONEY-DISPLAY-TEXT       PIC X(20).
021800******************************************************************
021900 PROCEDURE DIVISION.
022000******************************************************************
022100 000-SETTLE-RPT-MAIN.
022200*
022300     ACCEPT CURRENT-DATE FROM DATE.
022400     ACCEPT CURRENT-TIME FROM TIME.
022500*
022600     PERFORM 800-WRITE-RUN-BANNER   THRU 800-EX.
022700     PERFORM 100-OPEN-FILES         THRU 100-EX.
022800     PERFORM 110-READ-INSTR-FILE    THRU 110-EX.
022900*
023000     PERFORM 190-PROCESS-INSTRUCTION THRU 190-EX
023100         UNTIL WS-INSTR-FILE-EOF = 'Y'.
023200*
023300     PERFORM 500-PRINT-ALL-REPORTS  THRU 500-EX.
023400     PERFORM 150-CLOSE-FILES        THRU 150-EX.
023500*
023600     DISPLAY 'TSTLCBL - INSTRUCTIONS READ..........: ' WS-READ-RECORD.
023700     DISPLAY 'TSTLCBL - REPORT LINES WRITTEN.......: ' WS-WRITE-RECORD.
023800     DISPLAY 'TSTLCBL - END OF RUN'.
023900*
024000     STOP RUN.
024100*------------------------------------------------------------------*
024200 800-WRITE-RUN-BANNER.
024300*------------------------------------------------------------------*
024400     DISPLAY '---------------------------------------------------'.
024500     DISPLAY '********** TSTLCBL - SETTLEMENT REPORTING BATCH *****'.
024600     DISPLAY '---------------------------------------------------'.
024700     DISPLAY 'TSTLCBL STARTED DATE = ' CURRENT-MONTH '/'
024800             CURRENT-DAY '/' CURRENT-YEAR  '  (mm/dd/yy)'.
024900     DISPLAY '             TIME = ' CURRENT-HOUR ':'
025000             CURRENT-MINUTE ':' CURRENT-SECOND.
025100 800-EX.
025200     EXIT.
025300*------------------------------------------------------------------*
025400 100-OPEN-FILES.
025500*------------------------------------------------------------------*
025600     OPEN INPUT  INSTR-FILE.
025700     IF WS-INFILE-STATUS NOT EQUAL ZEROES
025800         MOVE 'ERROR OPENING INSTRUCTION FILE'  TO WS-ERR-MSG
025900         MOVE WS-INFILE-STATUS                  TO WS-ERR-CDE
026000         MOVE '100-OPEN-FILES'                  TO WS-ERR-PROC
026100         PERFORM Y900-ERR-HANDLING THRU Y900-EXIT
026200     END-IF.
026300*
026400     OPEN OUTPUT PRINT-FILE.
026500     IF WS-OUTPUT-STATUS NOT EQUAL ZEROES
026600         MOVE 'ERROR OPENING PRINT FILE'        TO WS-ERR-MSG
026700         MOVE WS-OUTPUT-STATUS                  TO WS-ERR-CDE
026800         MOVE '100-OPEN-FILES'                  TO WS-ERR-PROC
026900         PERFORM Y900-ERR-HANDLING THRU Y900-EXIT
027000     END-IF.
027100 100-EX.
027200     EXIT.
027300*------------------------------------------------------------------*
027400 110-READ-INSTR-FILE.
027500*------------------------------------------------------------------*
027600     READ INSTR-FILE
027700         AT END MOVE 'Y' TO WS-INSTR-FILE-EOF
027800     END-READ.
027900*
028000     EVALUATE WS-INFILE-STATUS
028100         WHEN '00'
028200             ADD 1 TO WS-READ-RECORD
028300         WHEN '10'
028400             MOVE 'Y' TO WS-INSTR-FILE-EOF
028500         WHEN OTHER
028600             MOVE 'INPUT FILE I/O ERROR ON READ'  TO WS-ERR-MSG
028700             MOVE WS-INFILE-STATUS                TO WS-ERR-CDE
028800             MOVE '110-READ-INSTR-FILE'           TO WS-ERR-PROC
028900             PERFORM Y900-ERR-HANDLING THRU Y900-EXIT
029000     END-EVALUATE.
029100 110-EX.
029200     EXIT.
029300*------------------------------------------------------------------*
029400 150-CLOSE-FILES.
029500*------------------------------------------------------------------*
029600     CLOSE INSTR-FILE.
029700     CLOSE PRINT-FILE.
029800 150-EX.
029900     EXIT.
030000*------------------------------------------------------------------*
030100 190-PROCESS-INSTRUCTION.
030200*------------------------------------------------------------------*
030300     MOVE INSTR-RECORD TO TS-INSTR-LINE.
030400     PERFORM 200-PARSE-INSTRUCTION THRU 200-EX.
030500     IF TS-INSTR-VALID
030600         PERFORM 300-CALCULATE-TRANSACTION THRU 300-EX
030700         PERFORM 400-POST-ENTITY-TOTAL      THRU 400-EX
030800         PERFORM 420-POST-DAILY-TOTAL        THRU 420-EX
030900     END-IF.
031000     PERFORM 110-READ-INSTR-FILE THRU 110-EX.
031100 190-EX.
031200     EXIT.
031300*------------------------------------------------------------------*
031400*    200-PARSE-INSTRUCTION - SPLITS THE LINE ON COMMAS AND RUNS    *
031500*    THE FIELD-COUNT/OPERATION-TYPE/NUMERIC/DATE CHECKS.  A BLANK  *
031600*    LINE OR ONE THAT DOES NOT YIELD EXACTLY 8 FIELDS IS INVALID   *
031700*    BEFORE ANY OF THE OTHER CHECKS EVEN RUN.  TS-IN-OVERFLOW-     *
031710*    FIELD IS A 9TH INTO RECEIVER (REQ-0835) - WITHOUT IT, UNSTRING*
031720*    STOPS DEAD THE MOMENT THE 8TH RECEIVER IS FILLED AND A STRAY  *
031730*    9TH FIELD NEVER GETS COUNTED, SO A MALFORMED 9-FIELD LINE     *
031740*    WOULD WRONGLY TALLY 8 AND PASS THIS CHECK.                    *
031800*------------------------------------------------------------------*
031900 200-PARSE-INSTRUCTION.
032000     SET TS-INSTR-VALID TO TRUE.
032100     IF TS-INSTR-LINE = SPACES
032200         SET TS-INSTR-INVALID TO TRUE
032300     ELSE
032400         MOVE ZERO TO TS-IN-FIELD-COUNT
032500         UNSTRING TS-INSTR-TEXT DELIMITED BY ','
032600             INTO TS-IN-ENTITY-NAME
032700                  TS-IN-OPERATION-TYPE
032800                  TS-IN-AGREED-FX
032900                  TS-IN-CURRENCY
033000                  TS-IN-INSTRUCTION-DATE
033100                  TS-IN-DESIRED-DATE
033200                  TS-IN-UNITS
033300                  TS-IN-PRICE-PER-UNIT
033350                  TS-IN-OVERFLOW-FIELD
033400             TALLYING IN TS-IN-FIELD-COUNT
033500         END-UNSTRING
033600         IF TS-IN-FIELD-COUNT NOT = 8
033700             SET TS-INSTR-INVALID TO TRUE
033800         END-IF
033900     END-IF.
034000*
034100     IF TS-INSTR-VALID
034200         PERFORM 210-VALIDATE-OPERATION-TYPE THRU 210-EX
034300     END-IF.
034400     IF TS-INSTR-VALID
034500         PERFORM 220-VALIDATE-NUMERIC-FIELDS THRU 220-EX
034600     END-IF.
034700     IF TS-INSTR-VALID
034800         PERFORM 230-VALIDATE-DESIRED-DATE   THRU 230-EX
034900     END-IF.
035000*
035100     IF TS-INSTR-INVALID AND WS-VERBOSE-SWITCH-ON
035200         DISPLAY 'TSTLCBL - SKIPPED INVALID INSTRUCTION: '
035300                 TS-INSTR-TEXT(1:40)
035400     END-IF.
035500 200-EX.
035600     EXIT.
035700*------------------------------------------------------------------*
035800 210-VALIDATE-OPERATION-TYPE.
035900*------------------------------------------------------------------*
036000     IF TS-IN-OPERATION-TYPE = 'B' OR TS-IN-OPERATION-TYPE = 'S'
036100         CONTINUE
036200     ELSE
036300         SET TS-INSTR-INVALID TO TRUE
036400     END-IF.
036500 210-EX.
036600     EXIT.
036700*------------------------------------------------------------------*
036800 220-VALIDATE-NUMERIC-FIELDS.
036900*------------------------------------------------------------------*
037000     IF TS-IN-AGREED-FX IS NOT TS-SIGNED-DECIMAL-TEXT
037100         SET TS-INSTR-INVALID TO TRUE
037200     END-IF.
037300     IF TS-IN-UNITS IS NOT TS-SIGNED-DECIMAL-TEXT
037400         SET TS-INSTR-INVALID TO TRUE
037500     END-IF.
037600     IF TS-IN-PRICE-PER-UNIT IS NOT TS-SIGNED-DECIMAL-TEXT
037700         SET TS-INSTR-INVALID TO TRUE
037800     END-IF.
037900 220-EX.
038000     EXIT.
038100*------------------------------------------------------------------*
038200*    230-VALIDATE-DESIRED-DATE - CHECKS THE dd Mon yyyy TEXT AND   *
038300*    LOOKS UP THE MONTH NUMBER.  TS-MONTH-NUM IS LEFT SET FOR      *
038400*    330-DETERMINE-SETTLE-DATE TO REUSE - THE LOOKUP NEED ONLY     *
038500*    HAPPEN ONCE PER INSTRUCTION.                                  *
038600*------------------------------------------------------------------*
038700 230-VALIDATE-DESIRED-DATE.
038800     MOVE TS-IN-DESIRED-DATE TO TS-DESIRED-DATE-TEXT.
038900     IF TS-DD-DAY IS NOT NUMERIC
039000         SET TS-INSTR-INVALID TO TRUE
039100     ELSE
039200         IF TS-DD-DAY < 1 OR TS-DD-DAY > 31
039300             SET TS-INSTR-INVALID TO TRUE
039400         END-IF
039500     END-IF.
039600     IF TS-DD-CCYY IS NOT NUMERIC
039700         SET TS-INSTR-INVALID TO TRUE
039800     END-IF.
039900*
040000     IF TS-INSTR-VALID
040100         PERFORM 235-LOOKUP-MONTH-NUMBER THRU 235-EX
040200         IF TS-MONTH-NUM = ZERO
040300             SET TS-INSTR-INVALID TO TRUE
040400         END-IF
040500     END-IF.
040600 230-EX.
040700     EXIT.
040800*------------------------------------------------------------------*
040900 235-LOOKUP-MONTH-NUMBER.
041000*------------------------------------------------------------------*
041100     MOVE ZERO TO TS-MONTH-NUM.
041200     PERFORM 236-SCAN-MONTH-TABLE THRU 236-EX
041300         VARYING WS-ML-SUB FROM 1 BY 1
041400         UNTIL WS-ML-SUB > 12 OR TS-MONTH-NUM NOT = ZERO.
041500 235-EX.
041600     EXIT.
041700*------------------------------------------------------------------*
041800 236-SCAN-MONTH-TABLE.
041900*------------------------------------------------------------------*
042000     IF TS-DD-MON-ALPHA = TS-MONTH-NAME-ENTRY(WS-ML-SUB)
042100         MOVE WS-ML-SUB TO TS-MONTH-NUM
042200     END-IF.
042300 236-EX.
042400     EXIT.
042500*------------------------------------------------------------------*
042600*    300-CALCULATE-TRANSACTION - BUILDS TS-TRANSACTION-RECORD: THE *
042700*    DIRECTION, THE USD VALUE, AND THE WORKING-DAY-ADJUSTED        *
042800*    ACTUAL SETTLEMENT DATE.                                       *
042900*------------------------------------------------------------------*
043000 300-CALCULATE-TRANSACTION.
043100     MOVE TS-IN-ENTITY-NAME TO TS-TX-ENTITY-NAME.
043200     IF TS-IN-OPERATION-TYPE = 'S'
043300         MOVE 'I' TO TS-TX-DIRECTION
043400     ELSE
043500         MOVE 'O' TO TS-TX-DIRECTION
043600     END-IF.
043700     PERFORM 310-CONVERT-NUMERIC-FIELDS THRU 310-EX.
043800     PERFORM 320-COMPUTE-USD-VALUE       THRU 320-EX.
043900     PERFORM 330-DETERMINE-SETTLE-DATE   THRU 330-EX.
044000 300-EX.
044100     EXIT.
044200*------------------------------------------------------------------*
044300 310-CONVERT-NUMERIC-FIELDS.
044400*------------------------------------------------------------------*
044500     MOVE TS-IN-AGREED-FX TO WS-CV-SOURCE.
044600     PERFORM 311-CONVERT-SIGNED-DECIMAL THRU 311-EX.
044700     MOVE WS-CV-RESULT TO WS-CV-AGREED-FX.
044800*
044900     MOVE TS-IN-UNITS TO WS-CV-SOURCE.
045000     PERFORM 311-CONVERT-SIGNED-DECIMAL THRU 311-EX.
045100     MOVE WS-CV-RESULT TO WS-CV-UNITS.
045200*
045300     MOVE TS-IN-PRICE-PER-UNIT TO WS-CV-SOURCE.
045400     PERFORM 311-CONVERT-SIGNED-DECIMAL THRU 311-EX.
045500     MOVE WS-CV-RESULT TO WS-CV-PRICE-PER-UNIT.
045600 310-EX.
045700     EXIT.
045800*------------------------------------------------------------------*
045900*    311-CONVERT-SIGNED-DECIMAL - WS-CV-SOURCE IN, WS-CV-RESULT    *
046000*    OUT.  STRIPS AN OPTIONAL LEADING SIGN, SPLITS ON THE DECIMAL  *
046100*    POINT, JUSTIFIES THE INTEGER HALF RIGHT AND THE DECIMAL HALF  *
046200*    LEFT, THEN TURNS THE BLANK-FILL LEFT BY UNSTRING INTO ZEROES  *
046300*    SO THE TEXT MOVES CLEANLY INTO A NUMERIC FIELD - NO INTRINSIC *
046400*    FUNCTION NEEDED.  A TEXT FIELD WITH NO DECIMAL POINT (UNITS)  *
046500*    WORKS THE SAME WAY - THE DECIMAL HALF COMES BACK ALL SPACES   *
046600*    AND INSPECTS DOWN TO ZERO.                                    *
046700*------------------------------------------------------------------*
046800 311-CONVERT-SIGNED-DECIMAL.
046900     MOVE SPACES TO WS-CV-UNSIGNED.
047000     MOVE SPACES TO WS-CV-INT-TEXT.
047100     MOVE SPACES TO WS-CV-DEC-TEXT.
047200     MOVE ZERO   TO WS-CV-INT-NUM.
047300     MOVE ZERO   TO WS-CV-DEC-NUM.
047400     MOVE '+'    TO WS-CV-SIGN.
047500     IF WS-CV-SOURCE(1:1) = '-'
047600         MOVE '-'                TO WS-CV-SIGN
047700         MOVE WS-CV-SOURCE(2:14) TO WS-CV-UNSIGNED
047800     ELSE
047900         IF WS-CV-SOURCE(1:1) = '+'
048000             MOVE WS-CV-SOURCE(2:14) TO WS-CV-UNSIGNED
048100         ELSE
048200             MOVE WS-CV-SOURCE       TO WS-CV-UNSIGNED
048300         END-IF
048400     END-IF.
048500*
048600     UNSTRING WS-CV-UNSIGNED DELIMITED BY '.'
048700         INTO WS-CV-INT-TEXT COUNT WS-CV-INT-COUNT
048800              WS-CV-DEC-TEXT COUNT WS-CV-DEC-COUNT
048900     END-UNSTRING.
049000*
049100     INSPECT WS-CV-INT-TEXT REPLACING ALL SPACE BY '0'.
049200     INSPECT WS-CV-DEC-TEXT REPLACING ALL SPACE BY '0'.
049300     MOVE WS-CV-INT-TEXT TO WS-CV-INT-NUM.
049400     MOVE WS-CV-DEC-TEXT TO WS-CV-DEC-NUM.
049500     COMPUTE WS-CV-RESULT = WS-CV-INT-NUM + (WS-CV-DEC-NUM / 10000).
049600     IF WS-CV-SIGN = '-'
049700         COMPUTE WS-CV-RESULT = WS-CV-RESULT * -1
049800     END-IF.
049900 311-EX.
050000     EXIT.
050100*------------------------------------------------------------------*
050200*    320-COMPUTE-USD-VALUE - USD-VALUE = PRICE x UNITS x FX.  NOT  *
050300*    ROUNDED HERE - FULL PRECISION IS KEPT FOR ACCUMULATION, AND   *
050400*    ONLY ROUNDED TO 2 DECIMALS WHEN A TOTAL IS PRINTED.           *
050500*------------------------------------------------------------------*
050600 320-COMPUTE-USD-VALUE.
050700     COMPUTE TS-TX-USD-VALUE =
050800         WS-CV-PRICE-PER-UNIT * WS-CV-UNITS * WS-CV-AGREED-FX.
050900 320-EX.
051000     EXIT.
051100*------------------------------------------------------------------*
051200*    330-DETERMINE-SETTLE-DATE - STARTS FROM THE DESIRED DATE AND  *
051300*    ADJUSTS FORWARD TO THE NEXT WORKING DAY OF THE CURRENCY'S     *
051400*    WORKING WEEK (SUN-THU FOR AED/SAR, MON-FRI FOR EVERYTHING     *
051500*    ELSE).                                                        *
051600*------------------------------------------------------------------*
051700 330-DETERMINE-SETTLE-DATE.
051800     MOVE TS-IN-CURRENCY TO WS-CCY-UPPER.
051900     INSPECT WS-CCY-UPPER CONVERTING
052000         'abcdefghijklmnopqrstuvwxyz' TO
052100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
052200*
052300     MOVE TS-DD-CCYY    TO TS-TX-SETTLE-CCYY.
052400     MOVE TS-MONTH-NUM  TO TS-TX-SETTLE-MM.
052500     MOVE TS-DD-DAY     TO TS-TX-SETTLE-DD.
052600     PERFORM 340-COMPUTE-WEEKDAY THRU 340-EX.
052700*
052800     MOVE ZERO TO WS-DA-DAYS-TO-ADD.
052900     IF WS-CCY-IS-AED-SAR
053000         IF TS-WD-IS-FRIDAY
053100             MOVE 2 TO WS-DA-DAYS-TO-ADD
053200         END-IF
053300         IF TS-WD-IS-SATURDAY
053400             MOVE 1 TO WS-DA-DAYS-TO-ADD
053500         END-IF
053600     ELSE
053700         IF TS-WD-IS-SATURDAY
053800             MOVE 2 TO WS-DA-DAYS-TO-ADD
053900         END-IF
054000         IF TS-WD-IS-SUNDAY
054100             MOVE 1 TO WS-DA-DAYS-TO-ADD
054200         END-IF
054300     END-IF.
054400*
054500     IF WS-DA-DAYS-TO-ADD NOT = ZERO
054600         PERFORM 350-ADD-DAYS-TO-DATE THRU 350-EX
054700     END-IF.
054800 330-EX.
054900     EXIT.
055000*------------------------------------------------------------------*
055100*    340-COMPUTE-WEEKDAY - ZELLER'S CONGRUENCE, GREGORIAN FORM.    *
055200*    TS-WD-RESULT COMES BACK 0=SATURDAY THROUGH 6=FRIDAY (SEE THE  *
055300*    88-LEVELS ON TS-WD-RESULT IN TSTLREC).  ALL DIVISION HERE IS  *
055400*    INTEGER DIVISION - THE TRUNCATION IS THE FLOOR() THE FORMULA  *
055500*    CALLS FOR, SO NO INTRINSIC FUNCTION IS NEEDED.                 *
055600*------------------------------------------------------------------*
055700 340-COMPUTE-WEEKDAY.
055800     MOVE TS-TX-SETTLE-MM   TO TS-WD-ZELLER-MONTH.
055900     MOVE TS-TX-SETTLE-CCYY TO TS-WD-ZELLER-YEAR.
056000     IF TS-WD-ZELLER-MONTH < 3
056100         ADD 12 TO TS-WD-ZELLER-MONTH
056200         SUBTRACT 1 FROM TS-WD-ZELLER-YEAR
056300     END-IF.
056400*
056500     DIVIDE TS-WD-ZELLER-YEAR BY 100 GIVING TS-WD-CENTURY.
056600     COMPUTE TS-WD-YR-OF-CENT = TS-WD-ZELLER-YEAR -
056700         (TS-WD-CENTURY * 100).
056800     COMPUTE TS-WD-TERM-1 = (13 * (TS-WD-ZELLER-MONTH + 1)) / 5.
056900     COMPUTE TS-WD-TERM-2 = TS-WD-YR-OF-CENT / 4.
057000     COMPUTE TS-WD-TERM-3 = TS-WD-CENTURY / 4.
057100     COMPUTE TS-WD-TERM-4 = 5 * TS-WD-CENTURY.
057200     COMPUTE TS-WD-RAW-SUM = TS-TX-SETTLE-DD + TS-WD-TERM-1 +
057300         TS-WD-YR-OF-CENT + TS-WD-TERM-2 + TS-WD-TERM-3 +
057400         TS-WD-TERM-4.
057500     DIVIDE TS-WD-RAW-SUM BY 7 GIVING TS-WD-DIVIDE-WORK
057600         REMAINDER TS-WD-RESULT.
057700 340-EX.
057800     EXIT.
057900*------------------------------------------------------------------*
058000*    350-ADD-DAYS-TO-DATE - ADDS WS-DA-DAYS-TO-ADD (1 OR 2) DAYS   *
058100*    TO TS-TX-SETTLE-CCYY/MM/DD, ONE DAY AT A TIME SO MONTH/YEAR   *
058200*    ROLLOVER AT A MONTH OR YEAR END IS HANDLED CORRECTLY EVEN     *
058300*    WHEN TWO DAYS ARE ADDED AT ONCE.                              *
058400*------------------------------------------------------------------*
058500 350-ADD-DAYS-TO-DATE.
058600     PERFORM 351-ADD-ONE-DAY THRU 351-EX
058700         VARYING WS-DA-DAY-SUB FROM 1 BY 1
058800         UNTIL WS-DA-DAY-SUB > WS-DA-DAYS-TO-ADD.
058900 350-EX.
059000     EXIT.
059100*------------------------------------------------------------------*
059200 351-ADD-ONE-DAY.
059300*------------------------------------------------------------------*
059400     PERFORM 352-GET-DAYS-IN-MONTH THRU 352-EX.
059500     ADD 1 TO TS-TX-SETTLE-DD.
059600     IF TS-TX-SETTLE-DD > WS-DA-DIM
059700         MOVE 1 TO TS-TX-SETTLE-DD
059800         ADD 1 TO TS-TX-SETTLE-MM
059900         IF TS-TX-SETTLE-MM > 12
060000             MOVE 1 TO TS-TX-SETTLE-MM
060100             ADD 1 TO TS-TX-SETTLE-CCYY
060200         END-IF
060300     END-IF.
060400 351-EX.
060500     EXIT.
060600*------------------------------------------------------------------*
060700 352-GET-DAYS-IN-MONTH.
060800*------------------------------------------------------------------*
060900     MOVE TS-DIM-ENTRY(TS-TX-SETTLE-MM) TO WS-DA-DIM.
061000     IF TS-TX-SETTLE-MM = 2
061100         PERFORM 353-CHECK-LEAP-YEAR THRU 353-EX
061200     END-IF.
061300 352-EX.
061400     EXIT.
061500*------------------------------------------------------------------*
061600 353-CHECK-LEAP-YEAR.
061700*------------------------------------------------------------------*
061800     DIVIDE TS-TX-SETTLE-CCYY BY 4 GIVING WS-DA-QUOT
061900         REMAINDER WS-DA-REM-4.
062000     IF WS-DA-REM-4 = ZERO
062100         DIVIDE TS-TX-SETTLE-CCYY BY 100 GIVING WS-DA-QUOT
062200             REMAINDER WS-DA-REM-100
062300         IF WS-DA-REM-100 = ZERO
062400             DIVIDE TS-TX-SETTLE-CCYY BY 400 GIVING WS-DA-QUOT
062500                 REMAINDER WS-DA-REM-400
062600             IF WS-DA-REM-400 = ZERO
062700                 MOVE 29 TO WS-DA-DIM
062800             END-IF
062900         ELSE
063000             MOVE 29 TO WS-DA-DIM
063100         END-IF
063200     END-IF.
063300 353-EX.
063400     EXIT.
063500*------------------------------------------------------------------*
063600*    400-POST-ENTITY-TOTAL - FINDS (OR ADDS) THE ENTITY'S ROW IN   *
063700*    ENTITY-TOTAL-TABLE, THEN ADDS THE USD VALUE TO THE TOTAL      *
063800*    MATCHING THE TRANSACTION'S DIRECTION.                         *
063900*------------------------------------------------------------------*
064000 400-POST-ENTITY-TOTAL.
064100     MOVE ZERO TO ET-SUB.
064200     PERFORM 410-FIND-ENTITY-ENTRY THRU 410-EX
064300         VARYING ET-SCAN-SUB FROM 1 BY 1
064400         UNTIL ET-SCAN-SUB > ET-ENTRY-COUNT OR ET-SUB NOT = ZERO.
064500*
064600     IF ET-SUB = ZERO
064700         ADD 1 TO ET-ENTRY-COUNT
064800         MOVE ET-ENTRY-COUNT TO ET-SUB
064900         MOVE TS-TX-ENTITY-NAME TO ET-ENTITY-NAME(ET-SUB)
065000     END-IF.
065100*
065200     IF TS-TX-INCOMING
065300         ADD TS-TX-USD-VALUE TO ET-INCOMING-TOTAL(ET-SUB)
065400     ELSE
065500         ADD TS-TX-USD-VALUE TO ET-OUTGOING-TOTAL(ET-SUB)
065600     END-IF.
065700 400-EX.
065800     EXIT.
065900*------------------------------------------------------------------*
066000 410-FIND-ENTITY-ENTRY.
066100*------------------------------------------------------------------*
066200     IF ET-ENTITY-NAME(ET-SCAN-SUB) = TS-TX-ENTITY-NAME
066300         MOVE ET-SCAN-SUB TO ET-SUB
066400     END-IF.
066500 410-EX.
066600     EXIT.
066700*------------------------------------------------------------------*
066800*    420-POST-DAILY-TOTAL - FINDS (OR ADDS) THE DAILY-TOTAL-TABLE  *
066900*    ROW FOR THE ACTUAL SETTLEMENT DATE, THEN ADDS THE USD VALUE   *
067000*    TO THE TOTAL MATCHING THE TRANSACTION'S DIRECTION.            *
067100*------------------------------------------------------------------*
067200 420-POST-DAILY-TOTAL.
067300     MOVE ZERO TO DT-SUB.
067400     PERFORM 430-FIND-DAILY-ENTRY THRU 430-EX
067500         VARYING DT-SCAN-SUB FROM 1 BY 1
067600         UNTIL DT-SCAN-SUB > DT-ENTRY-COUNT OR DT-SUB NOT = ZERO.
067700*
067800     IF DT-SUB = ZERO
067900         ADD 1 TO DT-ENTRY-COUNT
068000         MOVE DT-ENTRY-COUNT TO DT-SUB
068100         MOVE TS-TX-SETTLE-DATE-KEY TO DT-SETTLE-DATE-KEY(DT-SUB)
068200     END-IF.
068300*
068400     IF TS-TX-INCOMING
068500         ADD TS-TX-USD-VALUE TO DT-INCOMING-TOTAL(DT-SUB)
068600     ELSE
068700         ADD TS-TX-USD-VALUE TO DT-OUTGOING-TOTAL(DT-SUB)
068800     END-IF.
068900 420-EX.
069000     EXIT.
069100*------------------------------------------------------------------*
069200 430-FIND-DAILY-ENTRY.
069300*------------------------------------------------------------------*
069400     IF DT-SETTLE-DATE-KEY(DT-SCAN-SUB) = TS-TX-SETTLE-DATE-KEY
069500         MOVE DT-SCAN-SUB TO DT-SUB
069600     END-IF.
069700 430-EX.
069800     EXIT.
069900*------------------------------------------------------------------*
070000*    500-PRINT-ALL-REPORTS - THE THREE REPORT SECTIONS, IN ORDER:  *
070100*    DAILY SUMMARIES, INCOMING RANKING, OUTGOING RANKING.          *
070200*------------------------------------------------------------------*
070300 500-PRINT-ALL-REPORTS.
070400     PERFORM 505-EJECT-TO-FIRST-PAGE    THRU 505-EX.
070500     PERFORM 510-PRINT-DAILY-SUMMARIES  THRU 510-EX.
070600     PERFORM 530-PRINT-INCOMING-RANKING THRU 530-EX.
070700     PERFORM 540-PRINT-OUTGOING-RANKING THRU 540-EX.
070800 500-EX.
070900     EXIT.
071000*------------------------------------------------------------------*
071100 505-EJECT-TO-FIRST-PAGE.
071200*------------------------------------------------------------------*
071300     MOVE SPACES TO TS-FRAME-LINE.
071400     WRITE PRINT-REC FROM TS-FRAME-LINE
071500         AFTER ADVANCING TOP-OF-FORM.
071600     ADD 1 TO WS-WRITE-RECORD.
071700 505-EX.
071800     EXIT.
071900*------------------------------------------------------------------*
072000*    510-PRINT-DAILY-SUMMARIES - FRAME, HEADER, ONE DETAIL LINE    *
072100*    PER DISTINCT SETTLEMENT DATE, NEWEST DATE FIRST.              *
072200*------------------------------------------------------------------*
072300 510-PRINT-DAILY-SUMMARIES.
072400     MOVE '------------- Print Daily Summaries -------------'
072500                                          TO TS-FRAME-TEXT.
072600     PERFORM 570-WRITE-FRAME-LINE THRU 570-EX.
072700*
072800     MOVE 'Date'     TO TS-DH-DATE-COL.
072900     MOVE 'Incoming' TO TS-DH-INCOMING-COL.
073000     MOVE 'Outgoing' TO TS-DH-OUTGOING-COL.
073100     WRITE PRINT-REC FROM TS-DAILY-HEADER-LINE.
073200     ADD 1 TO WS-WRITE-RECORD.
073300*
073400     PERFORM 520-SORT-DAILY-DESC THRU 520-EX.
073500     PERFORM 515-PRINT-DAILY-DETAIL THRU 515-EX
073600         VARYING DAILY-SORT-SUB FROM 1 BY 1
073700         UNTIL DAILY-SORT-SUB > DT-ENTRY-COUNT.
073800*
073900     MOVE '-------------------------------------------------'
074000                                          TO TS-FRAME-TEXT.
074100     PERFORM 570-WRITE-FRAME-LINE THRU 570-EX.
074200     PERFORM 580-WRITE-BLANK-LINE THRU 580-EX.
074300 510-EX.
074400     EXIT.
074500*------------------------------------------------------------------*
074600 515-PRINT-DAILY-DETAIL.
074700*------------------------------------------------------------------*
074800     MOVE DAILY-ORDER-ENTRY(DAILY-SORT-SUB) TO DT-SUB.
074900     PERFORM 516-FORMAT-DAILY-DATE THRU 516-EX.
075000     MOVE TS-DATE-EDIT TO TS-DD-DATE-COL.
075100*
075200     COMPUTE WS-MONEY-ROUND ROUNDED = DT-INCOMING-TOTAL(DT-SUB).
075300     MOVE WS-MONEY-ROUND TO TS-MONEY-EDIT.
075310     PERFORM 566-DEEDIT-MONEY-COLUMN THRU 566-EX.
075400     MOVE WS-MONEY-DISPLAY-TEXT TO TS-DD-INCOMING-COL.
075500*
075600     COMPUTE WS-MONEY-ROUND ROUNDED = DT-OUTGOING-TOTAL(DT-SUB).
075700     MOVE WS-MONEY-ROUND TO TS-MONEY-EDIT.
075710     PERFORM 566-DEEDIT-MONEY-COLUMN THRU 566-EX.
075800     MOVE WS-MONEY-DISPLAY-TEXT TO TS-DD-OUTGOING-COL.
075900*
076000     WRITE PRINT-REC FROM TS-DAILY-DETAIL-LINE.
076100     ADD 1 TO WS-WRITE-RECORD.
076200 515-EX.
076300     EXIT.
076400*------------------------------------------------------------------*
076500*    516-FORMAT-DAILY-DATE - BUILDS THE dd Mon yyyy PRINT DATE FOR *
076600*    DAILY-TOTAL-ENTRY(DT-SUB) FROM TS-MONTH-NAME-TABLE (TSTLREC). *
076700*------------------------------------------------------------------*
076800 516-FORMAT-DAILY-DATE.
076900     MOVE DT-SETTLE-DD(DT-SUB)   TO TS-DATE-DD-EDIT.
077000     MOVE DT-SETTLE-CCYY(DT-SUB) TO TS-DATE-CCYY-EDIT.
077100     STRING TS-DATE-DD-EDIT                     DELIMITED BY SIZE
077200            ' '                                 DELIMITED BY SIZE
077300            TS-MONTH-NAME-ENTRY(DT-SETTLE-MM(DT-SUB))
077400                                                DELIMITED BY SIZE
077500            ' '                                 DELIMITED BY SIZE
077600            TS-DATE-CCYY-EDIT                   DELIMITED BY SIZE
077700         INTO TS-DATE-EDIT
077800     END-STRING.
077900 516-EX.
078000     EXIT.
078100*------------------------------------------------------------------*
078200*    520-SORT-DAILY-DESC - LOADS DAILY-ORDER-ENTRY WITH 1..N THEN  *
078300*    BUBBLE-SORTS THAT SUBSCRIPT ARRAY DESCENDING BY SETTLEMENT    *
078400*    DATE KEY.  DAILY-TOTAL-TABLE ITSELF IS NEVER MOVED.           *
078500*------------------------------------------------------------------*
078600 520-SORT-DAILY-DESC.
078700     PERFORM 521-INIT-DAILY-ORDER THRU 521-EX
078800         VARYING DAILY-SORT-SUB FROM 1 BY 1
078900         UNTIL DAILY-SORT-SUB > DT-ENTRY-COUNT.
079000     PERFORM 522-BUBBLE-DAILY-DESC THRU 522-EX
079100         VARYING DAILY-SORT-BOTTOM FROM DT-ENTRY-COUNT BY -1
079200         UNTIL DAILY-SORT-BOTTOM < 2.
079300 520-EX.
079400     EXIT.
079500*------------------------------------------------------------------*
079600 521-INIT-DAILY-ORDER.
079700*------------------------------------------------------------------*
079800     MOVE DAILY-SORT-SUB TO DAILY-ORDER-ENTRY(DAILY-SORT-SUB).
079900 521-EX.
080000     EXIT.
080100*------------------------------------------------------------------*
080200 522-BUBBLE-DAILY-DESC.
080300*------------------------------------------------------------------*
080400     PERFORM 523-BUBBLE-DAILY-PASS THRU 523-EX
080500         VARYING DAILY-SORT-SUB FROM 1 BY 1
080600         UNTIL DAILY-SORT-SUB >= DAILY-SORT-BOTTOM.
080700 522-EX.
080800     EXIT.
080900*------------------------------------------------------------------*
081000 523-BUBBLE-DAILY-PASS.
081100*------------------------------------------------------------------*
081200     IF DT-SETTLE-DATE-KEY(DAILY-ORDER-ENTRY(DAILY-SORT-SUB)) <
081300        DT-SETTLE-DATE-KEY(DAILY-ORDER-ENTRY(DAILY-SORT-SUB + 1))
081400         MOVE DAILY-ORDER-ENTRY(DAILY-SORT-SUB)
081450                                     TO DAILY-SWAP-HOLD
081500         MOVE DAILY-ORDER-ENTRY(DAILY-SORT-SUB + 1)
081600                                     TO DAILY-ORDER-ENTRY(DAILY-SORT-SUB)
081700         MOVE DAILY-SWAP-HOLD
081800                                     TO DAILY-ORDER-ENTRY(DAILY-SORT-SUB + 1)
081900     END-IF.
082000 523-EX.
082100     EXIT.
082200*------------------------------------------------------------------*
082300*    530-PRINT-INCOMING-RANKING - FRAME, HEADER, ONE DETAIL LINE   *
082400*    PER ENTITY, SORTED BY INCOMING TOTAL DESCENDING.              *
082500*------------------------------------------------------------------*
082600 530-PRINT-INCOMING-RANKING.
082700     MOVE '------------- Print Incoming Ranking ------------'
082800                                          TO TS-FRAME-TEXT.
082900     PERFORM 570-WRITE-FRAME-LINE THRU 570-EX.
083000*
083100     MOVE 'Entity'   TO TS-EH-ENTITY-COL.
083200     MOVE 'Incoming' TO TS-EH-DIRECTION-COL.
083300     WRITE PRINT-REC FROM TS-ENTITY-HEADER-LINE.
083400     ADD 1 TO WS-WRITE-RECORD.
083500*
083600     PERFORM 550-SORT-ENTITY-INCOMING-DESC THRU 550-EX.
083700     PERFORM 535-PRINT-ENTITY-INCOMING-DETAIL THRU 535-EX
083800         VARYING RANK-SORT-SUB FROM 1 BY 1
083900         UNTIL RANK-SORT-SUB > ET-ENTRY-COUNT.
084000*
084100     MOVE '-------------------------------------------------'
084200                                          TO TS-FRAME-TEXT.
084300     PERFORM 570-WRITE-FRAME-LINE THRU 570-EX.
084400     PERFORM 580-WRITE-BLANK-LINE THRU 580-EX.
084500 530-EX.
084600     EXIT.
084700*------------------------------------------------------------------*
084800 535-PRINT-ENTITY-INCOMING-DETAIL.
084900*------------------------------------------------------------------*
085000     MOVE RANK-ORDER-ENTRY(RANK-SORT-SUB) TO ET-SUB.
085100     MOVE ET-ENTITY-NAME(ET-SUB) TO TS-ED-ENTITY-COL.
085200     COMPUTE WS-MONEY-ROUND ROUNDED = ET-INCOMING-TOTAL(ET-SUB).
085300     MOVE WS-MONEY-ROUND TO TS-MONEY-EDIT.
085310     PERFORM 566-DEEDIT-MONEY-COLUMN THRU 566-EX.
085400     MOVE WS-MONEY-DISPLAY-TEXT TO TS-ED-TOTAL-COL.
085500     WRITE PRINT-REC FROM TS-ENTITY-DETAIL-LINE.
085600     ADD 1 TO WS-WRITE-RECORD.
085700 535-EX.
085800     EXIT.
085900*------------------------------------------------------------------*
086000*    540-PRINT-OUTGOING-RANKING - SAME SHAPE AS 530, BUT RANKED BY *
086100*    OUTGOING TOTAL.  RANK-ORDER-TABLE IS RE-INITIALISED AND RE-    *
086200*    SORTED HERE - REQ-0580 FIXED A BUG WHERE THIS SECTION ONCE     *
086300*    REUSED THE INCOMING SORT ORDER UNCHANGED.                      *
086400*------------------------------------------------------------------*
086500 540-PRINT-OUTGOING-RANKING.
086600     MOVE '------------- Print Outgoing Ranking ------------'
086700                                          TO TS-FRAME-TEXT.
086800     PERFORM 570-WRITE-FRAME-LINE THRU 570-EX.
086900*
087000     MOVE 'Entity'   TO TS-EH-ENTITY-COL.
087100     MOVE 'Outgoing' TO TS-EH-DIRECTION-COL.
087200     WRITE PRINT-REC FROM TS-ENTITY-HEADER-LINE.
087300     ADD 1 TO WS-WRITE-RECORD.
087400*
087500     PERFORM 560-SORT-ENTITY-OUTGOING-DESC THRU 560-EX.
087600     PERFORM 545-PRINT-ENTITY-OUTGOING-DETAIL THRU 545-EX
087700         VARYING RANK-SORT-SUB FROM 1 BY 1
087800         UNTIL RANK-SORT-SUB > ET-ENTRY-COUNT.
087900*
088000     MOVE '-------------------------------------------------'
088100                                          TO TS-FRAME-TEXT.
088200     PERFORM 570-WRITE-FRAME-LINE THRU 570-EX.
088300     PERFORM 580-WRITE-BLANK-LINE THRU 580-EX.
088400 540-EX.
088500     EXIT.
088600*------------------------------------------------------------------*
088700 545-PRINT-ENTITY-OUTGOING-DETAIL.
088800*------------------------------------------------------------------*
088900     MOVE RANK-ORDER-ENTRY(RANK-SORT-SUB) TO ET-SUB.
089000     MOVE ET-ENTITY-NAME(ET-SUB) TO TS-ED-ENTITY-COL.
089100     COMPUTE WS-MONEY-ROUND ROUNDED = ET-OUTGOING-TOTAL(ET-SUB).
089200     MOVE WS-MONEY-ROUND TO TS-MONEY-EDIT.
089210     PERFORM 566-DEEDIT-MONEY-COLUMN THRU 566-EX.
089300     MOVE WS-MONEY-DISPLAY-TEXT TO TS-ED-TOTAL-COL.
089400     WRITE PRINT-REC FROM TS-ENTITY-DETAIL-LINE.
089500     ADD 1 TO WS-WRITE-RECORD.
089600 545-EX.
089700     EXIT.
089800*------------------------------------------------------------------*
089900*    550/560-SORT-ENTITY-...-DESC - LOAD RANK-ORDER-ENTRY WITH     *
090000*    1..N THEN BUBBLE-SORT THAT SUBSCRIPT ARRAY DESCENDING BY THE  *
090100*    DIRECTION'S TOTAL.  ENTITY-TOTAL-TABLE ITSELF IS NEVER MOVED, *
090200*    SO THE SAME TABLE SERVES BOTH RANKINGS.                       *
090300*------------------------------------------------------------------*
090400 550-SORT-ENTITY-INCOMING-DESC.
090500     PERFORM 551-INIT-RANK-ORDER THRU 551-EX
090600         VARYING RANK-SORT-SUB FROM 1 BY 1
090700         UNTIL RANK-SORT-SUB > ET-ENTRY-COUNT.
090800     PERFORM 552-BUBBLE-ENTITY-INCOMING-DESC THRU 552-EX
090900         VARYING RANK-SORT-BOTTOM FROM ET-ENTRY-COUNT BY -1
091000         UNTIL RANK-SORT-BOTTOM < 2.
091100 550-EX.
091200     EXIT.
091300*------------------------------------------------------------------*
091400 551-INIT-RANK-ORDER.
091500*------------------------------------------------------------------*
091600     MOVE RANK-SORT-SUB TO RANK-ORDER-ENTRY(RANK-SORT-SUB).
091700 551-EX.
091800     EXIT.
091900*------------------------------------------------------------------*
092000 552-BUBBLE-ENTITY-INCOMING-DESC.
092100*------------------------------------------------------------------*
092200     PERFORM 553-BUBBLE-INCOMING-PASS THRU 553-EX
092300         VARYING RANK-SORT-SUB FROM 1 BY 1
092400         UNTIL RANK-SORT-SUB >= RANK-SORT-BOTTOM.
092500 552-EX.
092600     EXIT.
092700*------------------------------------------------------------------*
092800 553-BUBBLE-INCOMING-PASS.
092900*------------------------------------------------------------------*
093000     IF ET-INCOMING-TOTAL(RANK-ORDER-ENTRY(RANK-SORT-SUB)) <
093100        ET-INCOMING-TOTAL(RANK-ORDER-ENTRY(RANK-SORT-SUB + 1))
093200         MOVE RANK-ORDER-ENTRY(RANK-SORT-SUB)
093300                                   TO RANK-SWAP-HOLD
093400         MOVE RANK-ORDER-ENTRY(RANK-SORT-SUB + 1)
093500                                   TO RANK-ORDER-ENTRY(RANK-SORT-SUB)
093600         MOVE RANK-SWAP-HOLD
093700                                   TO RANK-ORDER-ENTRY(RANK-SORT-SUB + 1)
093800     END-IF.
093900 553-EX.
094000     EXIT.
094100*------------------------------------------------------------------*
094200 560-SORT-ENTITY-OUTGOING-DESC.
094300*------------------------------------------------------------------*
094400     PERFORM 551-INIT-RANK-ORDER THRU 551-EX
094500         VARYING RANK-SORT-SUB FROM 1 BY 1
094600         UNTIL RANK-SORT-SUB > ET-ENTRY-COUNT.
094700     PERFORM 562-BUBBLE-ENTITY-OUTGOING-DESC THRU 562-EX
094800         VARYING RANK-SORT-BOTTOM FROM ET-ENTRY-COUNT BY -1
094900         UNTIL RANK-SORT-BOTTOM < 2.
095000 560-EX.
095100     EXIT.
095200*------------------------------------------------------------------*
095300 562-BUBBLE-ENTITY-OUTGOING-DESC.
095400*------------------------------------------------------------------*
095500     PERFORM 563-BUBBLE-OUTGOING-PASS THRU 563-EX
095600         VARYING RANK-SORT-SUB FROM 1 BY 1
095700         UNTIL RANK-SORT-SUB >= RANK-SORT-BOTTOM.
095800 562-EX.
095900     EXIT.
096000*------------------------------------------------------------------*
096100 563-BUBBLE-OUTGOING-PASS.
096200*------------------------------------------------------------------*
096300     IF ET-OUTGOING-TOTAL(RANK-ORDER-ENTRY(RANK-SORT-SUB)) <
096400        ET-OUTGOING-TOTAL(RANK-ORDER-ENTRY(RANK-SORT-SUB + 1))
096500         MOVE RANK-ORDER-ENTRY(RANK-SORT-SUB)
096600                                   TO RANK-SWAP-HOLD
096700         MOVE RANK-ORDER-ENTRY(RANK-SORT-SUB + 1)
096800                                   TO RANK-ORDER-ENTRY(RANK-SORT-SUB)
096900         MOVE RANK-SWAP-HOLD
097000                                   TO RANK-ORDER-ENTRY(RANK-SORT-SUB + 1)
097100     END-IF.
097200 563-EX.
097300     EXIT.
097320*------------------------------------------------------------------*
097330*    566-DEEDIT-MONEY-COLUMN - STRIPS THE LEADING BLANKS TS-MONEY- *
097340*    EDIT'S FLOATING SIGN LEAVES IN FRONT OF A SMALL AMOUNT, SO    *
097350*    THE VALUE LANDS LEFT-JUSTIFIED IN ITS 20-BYTE REPORT COLUMN   *
097360*    INSTEAD OF INDENTED UNDER THE HEADER (REQ-0836).  COUNTS THE  *
097370*    LEADING SPACES WITH INSPECT, THEN MOVES THE REMAINING TEXT -  *
097380*    STARTING PAST THOSE SPACES - INTO WS-MONEY-DISPLAY-TEXT,      *
097390*    WHICH SPACE-FILLS THE REST OF THE 20 BYTES ON ITS OWN.        *
097400*------------------------------------------------------------------*
097410 566-DEEDIT-MONEY-COLUMN.
097420     MOVE ZERO TO WS-MONEY-LEAD-SPACES.
097430     INSPECT TS-MONEY-EDIT TALLYING WS-MONEY-LEAD-SPACES
097440         FOR LEADING SPACE.
097450     COMPUTE WS-MONEY-START  = WS-MONEY-LEAD-SPACES + 1.
097460     COMPUTE WS-MONEY-LENGTH = 17 - WS-MONEY-LEAD-SPACES.
097470     MOVE SPACES TO WS-MONEY-DISPLAY-TEXT.
097480     MOVE TS-MONEY-EDIT(WS-MONEY-START:WS-MONEY-LENGTH)
097485                                 TO WS-MONEY-DISPLAY-TEXT.
097490 566-EX.
097495     EXIT.
097500*------------------------------------------------------------------*
097510*    570/580 - COMMON FRAME/RULE AND BLANK LINE WRITES SHARED BY   *
097600*    ALL THREE REPORT SECTIONS.                                     *
097700*------------------------------------------------------------------*
097800 570-WRITE-FRAME-LINE.
097900     WRITE PRINT-REC FROM TS-FRAME-LINE.
098000     ADD 1 TO WS-WRITE-RECORD.
098100 570-EX.
098200     EXIT.
098300*------------------------------------------------------------------*
098400 580-WRITE-BLANK-LINE.
098500*------------------------------------------------------------------*
098600     MOVE SPACES TO TS-FRAME-LINE.
098700     WRITE PRINT-REC FROM TS-FRAME-LINE.
098800     ADD 1 TO WS-WRITE-RECORD.
098900 580-EX.
099000     EXIT.
099100*------------------------------------------------------------------*
099200 Y900-ERR-HANDLING.
099300*------------------------------------------------------------------*
099400     DISPLAY '********************************'.
099500     DISPLAY '  TSTLCBL - ERROR HANDLING REPORT '.
099600     DISPLAY '********************************'.
099700     DISPLAY '  ' WS-ERR-MSG.
099800     DISPLAY '  ' WS-ERR-CDE.
099900     DISPLAY '  ' WS-ERR-PROC.
100000     DISPLAY '********************************'.
100100     CLOSE INSTR-FILE.
100200     CLOSE PRINT-FILE.
100300     STOP RUN.
100400 Y900-EXIT.
100500     EXIT.
100600 END PROGRAM TSTLCBL.
