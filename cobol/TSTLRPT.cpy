000100******************************************************************
000200*    MEMBER:  TSTLRPT                                             *
000300*    USED BY: TSTLCBL                                             *
000400*    PURPOSE: WORKING-STORAGE LINE LAYOUTS FOR THE THREE           *
000500*             SETTLEMENT-BATCH REPORT SECTIONS - DAILY SUMMARY,   *
000600*             INCOMING RANKING, OUTGOING RANKING.  EACH LAYOUT IS *
000700*             MOVED TO PRINT-REC WITH A WRITE ... FROM, THE SAME  *
000800*             WAY THE SHOP'S OLDER COVID-FEED REPORT MOVED ITS    *
000900*             HEADER AND BODY LAYOUTS.                            *
001000*------------------------------------------------------------------*
001100*    CHANGE LOG                                                   *
001200*    YY-MM-DD  BY    REQ#      DESCRIPTION                        *
001300*    87-11-05  SRP   REQ-0119  ORIGINAL MEMBER - FRAME, DAILY AND *
001400*                              ENTITY LINE LAYOUTS.               *
001500*    90-03-14  DWK   REQ-0288  WIDENED MONEY COLUMNS - 13+2        *
001600*                              DIGITS WOULDN'T HOLD THE FULL-YEAR  *
001700*                              MERGER-DESK TOTALS.                 *
001710*    07-03-12  MRS   REQ-0836  TS-DATE-EDIT/TS-MONEY-EDIT ARE NOW  *
001720*                              77-LEVEL ITEMS, PER SHOP STANDARDS  *
001730*                              AUDIT - NEITHER IS PART OF A RECORD,*
001740*                              SO NEITHER BELONGS AT 01.  SEE ALSO *
001750*                              TSTLCBL REQ-0836/0837 FOR THE       *
001760*                              LEFT-JUSTIFY FIX THAT USES THESE.   *
001800*------------------------------------------------------------------*
001900*    FRAME LINE - THE "------ Print xxxx ------" / RULE / BLANK   *
002000*    LINES THAT BRACKET EACH OF THE THREE SECTIONS.                *
002100*------------------------------------------------------------------*
002200 01  TS-FRAME-LINE.
002300     05  TS-FRAME-TEXT           PIC X(49).
002400     05  FILLER                  PIC X(31).
002500*------------------------------------------------------------------*
002600*    DAILY SUMMARY HEADER/DETAIL - DATE, INCOMING, OUTGOING, EACH  *
002700*    A LEFT-JUSTIFIED 20-CHARACTER COLUMN.                        *
002800*------------------------------------------------------------------*
002900 01  TS-DAILY-HEADER-LINE.
003000     05  TS-DH-DATE-COL          PIC X(20).
003100     05  TS-DH-INCOMING-COL      PIC X(20).
003200     05  TS-DH-OUTGOING-COL      PIC X(20).
003300     05  FILLER                  PIC X(20).
003400 01  TS-DAILY-DETAIL-LINE.
003500     05  TS-DD-DATE-COL          PIC X(20).
003600     05  TS-DD-INCOMING-COL      PIC X(20).
003700     05  TS-DD-OUTGOING-COL      PIC X(20).
003800     05  FILLER                  PIC X(20).
003900*------------------------------------------------------------------*
004000*    ENTITY RANKING HEADER/DETAIL - ENTITY NAME, THEN THE SINGLE   *
004100*    DIRECTED TOTAL, EACH A 20-CHARACTER COLUMN.  ONE PAIR OF      *
004200*    LAYOUTS SERVES BOTH THE INCOMING AND OUTGOING SECTIONS - THE  *
004300*    DIRECTION NAME IS MOVED INTO TS-EH-DIRECTION-COL AT PRINT     *
004400*    TIME.                                                        *
004500*------------------------------------------------------------------*
004600 01  TS-ENTITY-HEADER-LINE.
004700     05  TS-EH-ENTITY-COL        PIC X(20).
004800     05  TS-EH-DIRECTION-COL     PIC X(20).
004900     05  FILLER                  PIC X(40).
005000 01  TS-ENTITY-DETAIL-LINE.
005100     05  TS-ED-ENTITY-COL        PIC X(20).
005200     05  TS-ED-TOTAL-COL         PIC X(20).
005300     05  FILLER                  PIC X(40).
005400*------------------------------------------------------------------*
005500*    EDIT FIELDS MOVED INTO THE COLUMNS ABOVE - SEPARATE FROM THE  *
005600*    COLUMN ITSELF SO THE NUMERIC-TO-TEXT EDIT HAPPENS ONCE.       *
005700*    STANDALONE SCRATCH SCALARS, NOT PART OF ANY RECORD, SO BOTH   *
005710*    ARE CARRIED AT 77 RATHER THAN WRAPPED IN AN 01 GROUP.         *
005800*    TS-MONEY-EDIT STILL FLOATS ITS SIGN, SO 566-DEEDIT-MONEY-     *
005810*    COLUMN (TSTLCBL) STRIPS THE LEADING BLANKS BEFORE THE MOVE TO *
005820*    THE REPORT COLUMN - SEE REQ-0836 BELOW.                      *
005830*------------------------------------------------------------------*
005900 77  TS-DATE-EDIT                PIC X(11).
006000 77  TS-MONEY-EDIT               PIC -(13)9.99.
