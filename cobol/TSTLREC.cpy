000100******************************************************************
000200*    MEMBER:  TSTLREC                                             *
000300*    USED BY: TSTLCBL                                             *
000400*    PURPOSE: INPUT INSTRUCTION LINE, DERIVED TRANSACTION AREA,   *
000500*             AND THE TWO RUNNING-TOTAL TABLES (BY SETTLEMENT     *
000600*             DATE AND BY TRADING ENTITY) FOR THE SETTLEMENT      *
000700*             REPORTING BATCH.                                    *
000800*------------------------------------------------------------------*
000900*    CHANGE LOG                                                   *
001000*    YY-MM-DD  BY    REQ#      DESCRIPTION                        *
001100*    87-11-03  SRP   REQ-0119  ORIGINAL MEMBER - INSTRUCTION LINE  *
001200*                              AND DERIVED TRANSACTION AREA.       *
001300*    89-02-17  SRP   REQ-0204  ADDED ENTITY-TOTAL-TABLE FOR THE    *
001400*                              INCOMING/OUTGOING RANKING REPORT.   *
001500*    91-06-25  DWK   REQ-0367  ADDED DAILY-TOTAL-TABLE - DAILY     *
001600*                              SUMMARY REPORT WAS BEING BUILT BY   *
001700*                              HAND IN WORKING-STORAGE, TOO SLOW.  *
001800*    94-09-09  SRP   REQ-0511  WIDENED AGREED-FX TO 9(4)V9(4) PER  *
001900*                              TREASURY - OLD WIDTH TRUNCATED SOME *
002000*                              ASIAN-DESK RATES.                   *
002100*    98-12-02  TLM   Y2K-0009  CCYY ALREADY 4-DIGIT THROUGHOUT     *
002200*                              THIS MEMBER - NO FIX NEEDED, NOTED  *
002300*                              FOR THE Y2K SIGN-OFF BINDER.        *
002400*    02-04-30  DWK   REQ-0690  RAISED ENTITY-TOTAL-TABLE TO 1000   *
002500*                              ENTRIES - MERGER WITH CALDER DESK   *
002600*                              PUSHED US PAST THE OLD 400 LIMIT.   *
002610*    07-03-12  MRS   REQ-0835  ADDED TS-IN-OVERFLOW-FIELD AS A 9TH *
002620*                              UNSTRING RECEIVER - WITH ONLY 8     *
002630*                              INTO TARGETS THE FIELD-COUNT CHECK  *
002640*                              IN TSTLCBL COULD NEVER SEE MORE THAN*
002650*                              8, SO A LINE WITH A STRAY 9TH FIELD *
002660*                              WAS WRONGLY PASSING AS VALID.       *
002700*------------------------------------------------------------------*
002800*    TS-INSTR-LINE IS A WORKING-STORAGE COPY OF THE RAW LINE READ *
002900*    FROM THE INSTRUCTION FILE (THE FD RECORD ITSELF IS DECLARED  *
003000*    IN TSTLCBL'S FILE SECTION) - ONE LINE PER TRADE SETTLEMENT   *
003100*    INSTRUCTION, COMMA-DELIMITED, 8 FIELDS.                      *
003150*------------------------------------------------------------------*
003200 01  TS-INSTR-LINE.
003300     05  TS-INSTR-TEXT           PIC X(190).
003400     05  FILLER                  PIC X(10).
003500*------------------------------------------------------------------*
003600*    TS-INSTRUCTION-FIELDS HOLDS THE 8 COMMA-SEPARATED FIELDS     *
003700*    AFTER THE UNSTRING IN 200-PARSE-INSTRUCTION.  EVERY FIELD IS *
003800*    BROUGHT IN AS ALPHANUMERIC SO IT CAN BE CLASS-TESTED BEFORE  *
003900*    BEING TRUSTED AS A NUMBER OR A DATE.  TS-IN-OVERFLOW-FIELD   *
003910*    IS A 9TH UNSTRING RECEIVER, NOT ONE OF THE 8 LAYOUT FIELDS - *
003920*    IT EXISTS ONLY SO A STRAY 9TH COMMA-DELIMITED FIELD HAS      *
003930*    SOMEWHERE TO LAND, WHICH BUMPS TS-IN-FIELD-COUNT PAST 8 AND  *
003940*    LETS THE FIELD-COUNT CHECK CATCH IT (REQ-0835).              *
004000*------------------------------------------------------------------*
004100 01  TS-INSTRUCTION-FIELDS.
004200     05  TS-IN-ENTITY-NAME       PIC X(20).
004300     05  TS-IN-OPERATION-TYPE    PIC X(01).
004400     05  TS-IN-AGREED-FX         PIC X(10).
004500     05  TS-IN-CURRENCY          PIC X(03).
004600     05  TS-IN-INSTRUCTION-DATE  PIC X(11).
004700     05  TS-IN-DESIRED-DATE      PIC X(11).
004800     05  TS-IN-UNITS             PIC X(10).
004900     05  TS-IN-PRICE-PER-UNIT    PIC X(15).
004950     05  TS-IN-OVERFLOW-FIELD    PIC X(20).
005000     05  TS-IN-FIELD-COUNT       PIC S9(4) COMP.
005050     05  FILLER                  PIC X(01).
005100*------------------------------------------------------------------*
005200*    A PARSED dd Mon yyyy DATE TEXT IS BROKEN OUT BY THIS         *
005300*    REDEFINES SO THE DAY/MONTH-NAME/YEAR PIECES CAN BE EDITED    *
005400*    AND LOOKED UP WITHOUT A SEPARATE UNSTRING FOR EACH ONE.      *
005500*------------------------------------------------------------------*
005600 01  TS-DESIRED-DATE-TEXT        PIC X(11).
005700 01  TS-DESIRED-DATE-PARTS REDEFINES TS-DESIRED-DATE-TEXT.
005800     05  TS-DD-DAY               PIC 99.
005900     05  FILLER                  PIC X.
006000     05  TS-DD-MON-ALPHA         PIC XXX.
006100     05  FILLER                  PIC X.
006200     05  TS-DD-CCYY              PIC 9(4).
006300*------------------------------------------------------------------*
006400*    MONTH NAME TABLE - CLASSIC 36-BYTE LITERAL REDEFINED AS A    *
006500*    12-ENTRY TABLE OF 3-BYTE MONTH ABBREVIATIONS.  USED BOTH TO  *
006600*    PARSE THE INPUT DATE TEXT AND TO BUILD THE PRINTED ONE.      *
006700*------------------------------------------------------------------*
006800 01  TS-MONTH-NAME-LIST.
006900     05  FILLER  PIC X(36)  VALUE
007000         'JanFebMarAprMayJunJulAugSepOctNovDec'.
007100 01  TS-MONTH-NAME-TABLE REDEFINES TS-MONTH-NAME-LIST.
007200     05  TS-MONTH-NAME-ENTRY     PIC X(3)  OCCURS 12 TIMES.
007300*------------------------------------------------------------------*
007400*    TS-TRANSACTION-RECORD IS THE DERIVED RECORD COMPUTED BY THE  *
007500*    SETTLEMENT CALCULATOR FOR EACH VALID INSTRUCTION - NOT       *
007600*    WRITTEN TO A FILE, HELD JUST LONG ENOUGH TO POST THE TWO     *
007700*    ACCUMULATOR TABLES BELOW.                                   *
007800*------------------------------------------------------------------*
007900 01  TS-TRANSACTION-RECORD.
008000     05  TS-TX-ENTITY-NAME       PIC X(20).
008100     05  TS-TX-DIRECTION         PIC X(01).
008200         88  TS-TX-INCOMING               VALUE 'I'.
008300         88  TS-TX-OUTGOING               VALUE 'O'.
008400     05  TS-TX-USD-VALUE         PIC S9(13)V9(4).
008500     05  TS-TX-SETTLE-DATE-CCYYMMDD.
008600         10  TS-TX-SETTLE-CCYY   PIC 9(4).
008700         10  TS-TX-SETTLE-MM     PIC 9(2).
008800         10  TS-TX-SETTLE-DD     PIC 9(2).
008810*------------------------------------------------------------------*
008820*    TS-TX-SETTLE-DATE-CCYYMMDD REDEFINED AS A SINGLE 8-DIGIT      *
008830*    SORT/COMPARE KEY - COMPARING THE GROUP DIRECTLY SKIPS THREE   *
008840*    SEPARATE DD/MM/CCYY COMPARES WHEN ORDERING DAILY ENTRIES.     *
008850*------------------------------------------------------------------*
008900     05  TS-TX-SETTLE-DATE-KEY REDEFINES TS-TX-SETTLE-DATE-CCYYMMDD
008910                             PIC 9(8).
008920     05  FILLER                  PIC X(10).
009700*------------------------------------------------------------------*
009800*    WEEKDAY WORK AREA FOR THE ZELLER'S-CONGRUENCE ROUTINE IN     *
009900*    340-COMPUTE-WEEKDAY.  SUBSCRIPTS/COUNTERS ARE BINARY PER     *
010000*    SHOP STANDARD - ONLY MONEY STAYS ZONED DECIMAL.              *
010100*------------------------------------------------------------------*
010200 01  TS-WEEKDAY-WORK             COMP.
010300     05  TS-WD-CENTURY           PIC S9(4).
010400     05  TS-WD-YR-OF-CENT        PIC S9(4).
010500     05  TS-WD-ZELLER-MONTH      PIC S9(4).
010600     05  TS-WD-ZELLER-YEAR       PIC S9(4).
010700     05  TS-WD-TERM-1            PIC S9(8).
010800     05  TS-WD-TERM-2            PIC S9(8).
010900     05  TS-WD-TERM-3            PIC S9(8).
011000     05  TS-WD-TERM-4            PIC S9(8).
011100     05  TS-WD-RAW-SUM           PIC S9(8).
011200     05  TS-WD-DIVIDE-WORK       PIC S9(8).
011300     05  TS-WD-RESULT            PIC S9(4).
011400         88  TS-WD-IS-SATURDAY            VALUE 0.
011500         88  TS-WD-IS-SUNDAY              VALUE 1.
011600         88  TS-WD-IS-MONDAY              VALUE 2.
011700         88  TS-WD-IS-TUESDAY             VALUE 3.
011800         88  TS-WD-IS-WEDNESDAY           VALUE 4.
011900         88  TS-WD-IS-THURSDAY            VALUE 5.
011950         88  TS-WD-IS-FRIDAY              VALUE 6.
011980     05  FILLER                  PIC S9(4).
012100*------------------------------------------------------------------*
012200*    DAILY-TOTAL-TABLE - ONE ENTRY PER DISTINCT ACTUAL SETTLEMENT *
012300*    DATE THAT RECEIVED AT LEAST ONE TRANSACTION.  LOADED BY A    *
012400*    LINEAR SCAN (SEE 420/430-SERIES) - NO SORTED-KEY SEARCH,     *
012500*    THE SAME WAY 1LTABLE LOADS ITS PRICE TABLE.                  *
012600*------------------------------------------------------------------*
012700 01  DAILY-TABLE-CONTROL         COMP.
012800     05  DT-ENTRY-COUNT          PIC S9(4)  VALUE ZERO.
012900     05  DT-MAX-ENTRIES          PIC S9(4)  VALUE +500.
013000     05  DT-SUB                  PIC S9(4).
013100     05  DT-SCAN-SUB             PIC S9(4).
013150     05  FILLER                  PIC S9(4).
013200 01  DAILY-TOTAL-TABLE.
013300     05  DAILY-TOTAL-ENTRY OCCURS 500 TIMES.
013500         10  DT-SETTLE-DATE-KEY  PIC 9(8)         VALUE ZERO.
013600         10  DT-SETTLE-DATE-CCYYMMDD REDEFINES
013700                                 DT-SETTLE-DATE-KEY.
013800             15  DT-SETTLE-CCYY  PIC 9(4).
013900             15  DT-SETTLE-MM    PIC 9(2).
014000             15  DT-SETTLE-DD    PIC 9(2).
014050         10  FILLER              PIC X(01).
014100         10  DT-INCOMING-TOTAL   PIC S9(13)V9(4)  VALUE ZERO.
014200         10  DT-OUTGOING-TOTAL   PIC S9(13)V9(4)  VALUE ZERO.
014250     05  FILLER                  PIC X(01).
014300*------------------------------------------------------------------*
014400*    ENTITY-TOTAL-TABLE - ONE ENTRY PER DISTINCT ENTITY NAME SEEN *
014500*    IN THE INPUT.  KEYED CASE-SENSITIVE, EXACT-MATCH PER THE     *
014600*    ENTITY ACCUMULATOR RULE.                                    *
014700*------------------------------------------------------------------*
014800 01  ENTITY-TABLE-CONTROL        COMP.
014900     05  ET-ENTRY-COUNT          PIC S9(4)  VALUE ZERO.
015000     05  ET-MAX-ENTRIES          PIC S9(4)  VALUE +1000.
015100     05  ET-SUB                  PIC S9(4).
015200     05  ET-SCAN-SUB             PIC S9(4).
015250     05  FILLER                  PIC S9(4).
015300 01  ENTITY-TOTAL-TABLE.
015400     05  ENTITY-TOTAL-ENTRY OCCURS 1000 TIMES.
015600         10  ET-ENTITY-NAME      PIC X(20)        VALUE SPACES.
015700         10  ET-INCOMING-TOTAL   PIC S9(13)V9(4)  VALUE ZERO.
015800         10  ET-OUTGOING-TOTAL   PIC S9(13)V9(4)  VALUE ZERO.
015850     05  FILLER                  PIC X(01).
015900*------------------------------------------------------------------*
016000*    RANKING WORK TABLES - 500/560-SERIES BUILD A SORT-ORDER      *
016100*    SUBSCRIPT LIST FOR EACH DIRECTION RATHER THAN SHUFFLING THE  *
016200*    ENTITY-TOTAL-TABLE ITSELF, SO ONE TABLE SERVES BOTH RANKINGS.*
016300*------------------------------------------------------------------*
016400 01  RANK-ORDER-TABLE            COMP.
016500     05  RANK-ORDER-ENTRY OCCURS 1000 TIMES PIC S9(4).
016600     05  RANK-SWAP-HOLD          PIC S9(4).
016700     05  RANK-SORT-SUB           PIC S9(4).
016800     05  RANK-SORT-BOTTOM        PIC S9(4).
016900     05  DAILY-ORDER-ENTRY OCCURS 500 TIMES PIC S9(4).
017000     05  DAILY-SWAP-HOLD         PIC S9(4).
017100     05  DAILY-SORT-SUB          PIC S9(4).
017200     05  DAILY-SORT-BOTTOM       PIC S9(4).
017300     05  FILLER                  PIC S9(4).
